000100*--------------------------------------------------------------*
000110*                                                              *
000120*      BANKTRN.cpy                                             *
000130*      UnizarBank -- Sistemas de Cajeros                       *
000140*                                                               *
000150*--------------------------------------------------------------*
000160*
000170*    DESCRIPCION
000180*
000190* Layout del registro del diario de transacciones
000200* (TRANSACTION-LOG), fichero TRANLOG. Fichero de solo anadir:
000210* se escribe un registro por cada DEPOSIT/WITHDRAW/TRANSFER
000220* aceptado, nunca se reescribe ni se borra. TRAN-ID se genera
000230* explorando el fichero hasta el final y sumando 1, igual que
000240* el cajero generaba antes MOV-NUM en el fichero de movimientos.
000250*
000260*    HISTORIAL DE CAMBIOS
000270*
000280*      FECHA        PROGRAMADOR     DESCRIPCION
000290*      10/03/1998   J.G.            Version inicial
000300*      05/05/2001   M.R.            Se anade 88 TRAN-IS-xxx para
000310*                                   evitar comparar literales en
000320*                                   cada programa que lee el
000330*                                   diario
000340*
000350     05  TRANSACTION-RECORD.
000360         10  TRAN-ID                   PIC 9(9).
000370         10  TRAN-ACCOUNT-ID           PIC 9(9).
000380         10  TRAN-TYPE                 PIC X(8).
000390             88  TRAN-IS-DEPOSIT       VALUE 'DEPOSIT '.
000400             88  TRAN-IS-WITHDRAW      VALUE 'WITHDRAW'.
000410             88  TRAN-IS-TRANSFER      VALUE 'TRANSFER'.
000420         10  TRAN-AMOUNT               PIC S9(9)V99 COMP-3.
000430         10  TRAN-DATE.
000440             15  TRAN-DATE-CCYY        PIC 9(4).
000450             15  TRAN-DATE-MM          PIC 9(2).
000460             15  TRAN-DATE-DD          PIC 9(2).
000470         10  TRAN-DATE-N REDEFINES TRAN-DATE
000480                                       PIC 9(8).
000490         10  FILLER                    PIC X(15).
000500*
