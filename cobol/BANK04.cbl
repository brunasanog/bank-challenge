000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    BANK04.
000120 AUTHOR.        J GONZALEZ.
000130 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN.  14/03/1998.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO UNIZARBANK - CONFIDENCIAL.
000170*--------------------------------------------------------------*
000180*                                                              *
000190*      BANK04.CBL                                              *
000200*      UNIZARBANK -- SUBPROGRAMA DE RETIRADA DE CUENTA         *
000210*                                                              *
000220*--------------------------------------------------------------*
000230*
000240*    DESCRIPCION
000250*
000260* Subprograma invocado por BANK01 para aplicar una retirada
000270* sobre ACCMSTR. Recibe por LINKAGE la cuenta y el importe,
000280* comprueba que haya saldo suficiente (no se permite descubierto)
000290* y si procede resta el importe del saldo y anota un
000300* TRANSACTION-RECORD de tipo WITHDRAW en TRANLOG.
000310*
000320*    HISTORIAL DE CAMBIOS
000330*
000340*      FECHA        PROGRAMADOR     DESCRIPCION
000350*
000360*      14/03/1998   J.G.            Version inicial (pantalla de
000370*                                   retirada del cajero)
000380*      03/12/1999   M.R.            REVISION Y2K: el saldo y el
000390*                                   importe dejan de partirse en
000400*                                   -ENT/-DEC; se graba en un
000410*                                   solo campo COMP-3 con 2
000420*                                   decimales                    AB4471
000430*      11/02/2002   M.R.            TRAN-DATE se calcula con
000440*                                   ventana de siglo en vez de
000450*                                   tomarse de la pantalla
000460*      09/06/2004   P.A.            Se convierte en subprograma
000470*                                   de BANK01; recibe la cuenta
000480*                                   por LINKAGE                   AB5190
000490*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT ACCMSTR-FILE ASSIGN TO ACCMSTR
000570            ORGANIZATION IS INDEXED
000580            ACCESS MODE IS DYNAMIC
000590            RECORD KEY IS ACCOUNT-ID
000600            ALTERNATE RECORD KEY IS ACCOUNT-USER-ID
000610            FILE STATUS IS FS-ACCMSTR.
000620
000630     SELECT TRANLOG-FILE ASSIGN TO TRANLOG
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS IS FS-TRANLOG.
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690 FD  ACCMSTR-FILE
000700     LABEL RECORD STANDARD.
000710 01  ACCMSTR-RECORD.
000720     COPY BANKACC.
000730     05  FILLER                    PIC X(01).
000740*
000750 FD  TRANLOG-FILE
000760     LABEL RECORD STANDARD.
000770 01  TRANLOG-RECORD.
000780     COPY BANKTRN.
000790     05  FILLER                    PIC X(01).
000800*
000810 WORKING-STORAGE SECTION.
000820 77  FS-ACCMSTR                    PIC X(02).
000830 77  FS-TRANLOG                    PIC X(02).
000840*
000850 77  LAST-TRAN-ID                  PIC 9(09)  COMP.
000860*
000870 01  WS-RUN-DATE-GROUP.
000880     05  WS-RUN-YYMMDD             PIC 9(06).
000890     05  WS-RUN-YYMMDD-R REDEFINES WS-RUN-YYMMDD.
000900         10  WS-RUN-YY             PIC 9(02).
000910         10  WS-RUN-MM             PIC 9(02).
000920         10  WS-RUN-DD             PIC 9(02).
000930     05  WS-RUN-CC                 PIC 9(02)  COMP.
000940     05  FILLER                    PIC X(01).
000950*
000960 LINKAGE SECTION.
000970 01  LK-ACCOUNT-ID                 PIC 9(09).
000980 01  LK-AMOUNT                     PIC S9(09)V99 COMP-3.
000990 01  LK-RESULT-CODE                PIC X(01).
001000     88  LK-RESULT-ACEPTADO        VALUE '1'.
001010     88  LK-RESULT-RECHAZADO       VALUE '0'.
001020 01  LK-REJECT-REASON              PIC X(40).
001030*
001040 PROCEDURE DIVISION USING LK-ACCOUNT-ID LK-AMOUNT
001050                          LK-RESULT-CODE LK-REJECT-REASON.
001060 INICIO.
001070     MOVE SPACES TO LK-REJECT-REASON.
001080     GO TO VALIDAR-IMPORTE.
001090*
001100 VALIDAR-IMPORTE.
001110*
001120*    BR-5: EL IMPORTE DEBE SER NUMERICO Y MAYOR QUE CERO
001130*
001140     IF LK-AMOUNT NOT NUMERIC OR LK-AMOUNT NOT > 0
001150         MOVE 'IMPORTE DEBE SER NUMERICO Y MAYOR QUE CERO'
001160                                   TO LK-REJECT-REASON
001170         GO TO RECHAZAR.
001180     GO TO BUSCAR-CUENTA.
001190*
001200 BUSCAR-CUENTA.
001210     OPEN I-O ACCMSTR-FILE.
001220     IF FS-ACCMSTR NOT = '00'
001230         GO TO PSYS-ERR.
001240
001250     MOVE LK-ACCOUNT-ID TO ACCOUNT-ID.
001260     READ ACCMSTR-FILE KEY IS ACCOUNT-ID
001270         INVALID KEY GO TO CUENTA-NO-EXISTE.
001272*
001274*    COMPROBACION DE INTEGRIDAD DEL SALDO LEIDO: SI LOS BYTES
001276*    EMPAQUETADOS NO FORMAN UN NUMERO VALIDO, EL REGISTRO ESTA
001278*    DANADO Y SE TRATA COMO ERROR DE SISTEMA
001280*
001282     IF ACCOUNT-BALANCE-R NOT NUMERIC
001284         CLOSE ACCMSTR-FILE
001286         GO TO PSYS-ERR.
001288     GO TO VALIDAR-SALDO-SUFICIENTE.
001290*
001300 CUENTA-NO-EXISTE.
001310     CLOSE ACCMSTR-FILE.
001320     MOVE 'CUENTA NO EXISTE' TO LK-REJECT-REASON.
001330     GO TO RECHAZAR.
001340*
001350 VALIDAR-SALDO-SUFICIENTE.
001360*
001370*    BR-6: SE RECHAZA SI EL IMPORTE SUPERA EL SALDO ACTUAL
001380*    (NO SE PERMITE DESCUBIERTO)
001390*
001400     IF LK-AMOUNT > ACCOUNT-BALANCE
001410         CLOSE ACCMSTR-FILE
001420         MOVE 'SALDO INSUFICIENTE PARA LA RETIRADA'
001430                                   TO LK-REJECT-REASON
001440         GO TO RECHAZAR.
001450     GO TO APLICAR-RETIRADA.
001460*
001470 APLICAR-RETIRADA.
001480*
001490*    BR-7: SALDO = SALDO - IMPORTE; SE ANOTA LA RETIRADA
001500*
001510     COMPUTE ACCOUNT-BALANCE ROUNDED = ACCOUNT-BALANCE - LK-AMOUNT.
001520     REWRITE ACCMSTR-RECORD INVALID KEY GO TO PSYS-ERR.
001530     CLOSE ACCMSTR-FILE.
001540     GO TO GENERAR-TRAN-ID.
001550*
001560 GENERAR-TRAN-ID.
001570*
001580*    EXPLORAMOS TRANLOG PARA HALLAR EL ULTIMO TRAN-ID
001590*
001600     OPEN INPUT TRANLOG-FILE.
001610     MOVE ZERO TO LAST-TRAN-ID.
001620     IF FS-TRANLOG = '35'
001630         GO TO GEN-TRAN-ID-EMPTY.
001640     IF FS-TRANLOG NOT = '00'
001650         GO TO PSYS-ERR.
001660*
001670 GEN-TRAN-ID-READ.
001680     READ TRANLOG-FILE AT END GO TO GEN-TRAN-ID-FOUND.
001690     IF TRAN-ID > LAST-TRAN-ID
001700         MOVE TRAN-ID TO LAST-TRAN-ID.
001710     GO TO GEN-TRAN-ID-READ.
001720*
001730 GEN-TRAN-ID-FOUND.
001740     CLOSE TRANLOG-FILE.
001750     ADD 1 TO LAST-TRAN-ID.
001760     GO TO CALCULAR-FECHA.
001770*
001780 GEN-TRAN-ID-EMPTY.
001790     ADD 1 TO LAST-TRAN-ID.
001800     GO TO CALCULAR-FECHA.
001810*
001820 CALCULAR-FECHA.
001830     ACCEPT WS-RUN-YYMMDD FROM DATE.
001840     IF WS-RUN-YY < 50
001850         MOVE 20 TO WS-RUN-CC
001860     ELSE
001870         MOVE 19 TO WS-RUN-CC.
001880     GO TO ESCRIBIR-TRANLOG.
001890*
001900 ESCRIBIR-TRANLOG.
001910     OPEN EXTEND TRANLOG-FILE.
001920     IF FS-TRANLOG = '05' OR FS-TRANLOG = '35'
001930         OPEN OUTPUT TRANLOG-FILE.
001940     IF FS-TRANLOG NOT = '00'
001950         GO TO PSYS-ERR.
001960
001970     MOVE LAST-TRAN-ID         TO TRAN-ID.
001980     MOVE LK-ACCOUNT-ID        TO TRAN-ACCOUNT-ID.
001990     MOVE 'WITHDRAW'           TO TRAN-TYPE.
002000     MOVE LK-AMOUNT            TO TRAN-AMOUNT.
002010     COMPUTE TRAN-DATE-CCYY = (WS-RUN-CC * 100) + WS-RUN-YY.
002020     MOVE WS-RUN-MM            TO TRAN-DATE-MM.
002030     MOVE WS-RUN-DD            TO TRAN-DATE-DD.
002032*
002034*    COMPROBACION DE INTEGRIDAD ANTES DE GRABAR: SI LOS TRES
002036*    TROZOS DE LA FECHA NO COMPONEN UN CCYYMMDD NUMERICO, ALGO
002038*    HA IDO MAL AL CALCULARLA Y SE TRATA COMO ERROR DE SISTEMA
002040*
002042     IF TRAN-DATE-N NOT NUMERIC
002044         GO TO PSYS-ERR.

002050     WRITE TRANLOG-RECORD.
002060     CLOSE TRANLOG-FILE.
002070     GO TO ACEPTAR.
002080*
002090 ACEPTAR.
002100     MOVE '1' TO LK-RESULT-CODE.
002110     GO TO FIN-PARRAFO.
002120*
002130 RECHAZAR.
002140     MOVE '0' TO LK-RESULT-CODE.
002150     GO TO FIN-PARRAFO.
002160*
002170 PSYS-ERR.
002180     DISPLAY 'BANK04 - HA OCURRIDO UN ERROR DE E/S'.
002190     DISPLAY 'FS-ACCMSTR = ' FS-ACCMSTR.
002200     DISPLAY 'FS-TRANLOG = ' FS-TRANLOG.
002210     MOVE 'ERROR DE E/S EN BANK04' TO LK-REJECT-REASON.
002220     MOVE '0' TO LK-RESULT-CODE.
002230     GO TO FIN-PARRAFO.
002240*
002250 FIN-PARRAFO.
002260     GOBACK.
