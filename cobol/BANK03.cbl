000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    BANK03.
000120 AUTHOR.        L MARTINEZ.
000130 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN.  11/04/1998.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO UNIZARBANK - CONFIDENCIAL.
000170*--------------------------------------------------------------*
000180*                                                              *
000190*      BANK03.CBL                                              *
000200*      UNIZARBANK -- LISTADO DE MOVIMIENTOS POR LOTES          *
000210*                                                              *
000220*--------------------------------------------------------------*
000230*
000240*    DESCRIPCION
000250*
000260* Lee el fichero STMTREQ, una cuenta por linea, y por cada una
000270* recorre TRANLOG de principio a fin imprimiendo los
000280* movimientos (TRAN-ID, TRAN-TYPE, TRAN-AMOUNT, TRAN-DATE) cuya
000290* TRAN-ACCOUNT-ID coincida, en el mismo orden en que estan en el
000300* fichero (TRANLOG solo se anade al final, asi que ya esta en
000310* orden de TRAN-ID ascendente, no hace falta ordenar). Si no hay
000320* ningun movimiento para la cuenta se imprime un aviso en su
000330* lugar.
000340*
000350* Cubre el hueco que dejaba el antiguo programa BANK3, que el
000360* menu del cajero llamaba pero que nunca llego a escribirse: la
000370* consulta de movimientos vivia en BANK9 (pantalla paginada).
000380* Esta version reaprovecha la logica de recorrido secuencial de
000390* BANK9 sin la paginacion de pantalla.
000400*
000410*    HISTORIAL DE CAMBIOS
000420*
000430*      FECHA        PROGRAMADOR     DESCRIPCION
000440*
000450*      11/04/1998   J.G.            Version inicial (pantalla de
000460*                                   consulta de movimientos
000470*                                   paginada del cajero)
000480*      23/11/1999   M.R.            REVISION Y2K: TRAN-DATE pasa
000490*                                   a CCYYMMDD de 8 digitos
000510*      16/06/2004   P.A.            Se retira la paginacion de
000520*                                   pantalla; listado secuencial
000530*                                   completo por cuenta, por
000540*                                   lotes (cubre el hueco de
000550*                                   BANK3)                        AB5190
000560*
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT STMTREQ-FILE ASSIGN TO STMTREQ
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS IS FS-STMTREQ.
000690
000700     SELECT TRANLOG-FILE ASSIGN TO TRANLOG
000710            ORGANIZATION IS LINE SEQUENTIAL
000720            FILE STATUS IS FS-TRANLOG.
000730
000740 DATA DIVISION.
000750 FILE SECTION.
000760 FD  STMTREQ-FILE
000770     LABEL RECORD STANDARD.
000780 01  STMTREQ-RECORD.
000790     05  STMT-ACCOUNT-ID           PIC 9(09).
000800     05  STMT-ACCOUNT-ID-R REDEFINES STMT-ACCOUNT-ID.
000810         10  STMT-ACCOUNT-ID-ALFA  PIC X(09).
000820     05  FILLER                    PIC X(20).
000830*
000840 FD  TRANLOG-FILE
000850     LABEL RECORD STANDARD.
000860 01  TRANLOG-RECORD.
000870     COPY BANKTRN.
000880     05  FILLER                    PIC X(01).
000890*
000900 WORKING-STORAGE SECTION.
000910 77  FS-STMTREQ                    PIC X(02).
000920 77  FS-TRANLOG                    PIC X(02).
000930*
000940 77  WS-MOV-ENCONTRADOS            PIC 9(07)  COMP.
000950*
000960 01  RPT-LINE-MOV.
000970     05  FILLER                    PIC X(10)
000980             VALUE 'TRAN-ID = '.
000990     05  RPT-MOV-TRAN-ID           PIC ZZZZZZZZ9.
001000     05  FILLER                    PIC X(02) VALUE SPACES.
001010     05  RPT-MOV-TIPO              PIC X(08).
001020     05  FILLER                    PIC X(02) VALUE SPACES.
001030     05  RPT-MOV-IMPORTE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
001040     05  FILLER                    PIC X(02) VALUE SPACES.
001050     05  RPT-MOV-FECHA             PIC 9(08).
001051     05  RPT-MOV-FECHA-R REDEFINES RPT-MOV-FECHA.
001052         10  RPT-MOV-FECHA-CCYY    PIC 9(04).
001053         10  RPT-MOV-FECHA-MM      PIC 9(02).
001054         10  RPT-MOV-FECHA-DD      PIC 9(02).
001055     05  FILLER                    PIC X(01) VALUE SPACE.
001056     05  RPT-MOV-FECHA-FMT.
001057         10  RPT-MOV-FMT-CCYY      PIC 9(04).
001058         10  FILLER                PIC X(01) VALUE '/'.
001059         10  RPT-MOV-FMT-MM        PIC 9(02).
001070         10  FILLER                PIC X(01) VALUE '/'.
001080         10  RPT-MOV-FMT-DD        PIC 9(02).
001100     05  FILLER                    PIC X(02).
001110*
001120 01  RPT-LINE-SIN-MOV.
001130     05  FILLER                    PIC X(16)
001140             VALUE 'CUENTA SIN MOVIM'.
001150     05  RPT-SINMOV-CTA            PIC ZZZZZZZZ9.
001160     05  FILLER                    PIC X(30).
001170*
001180 PROCEDURE DIVISION.
001190 INICIO.
001200     OPEN INPUT STMTREQ-FILE.
001210     IF FS-STMTREQ NOT = '00'
001220         GO TO PSYS-ERR.
001230     PERFORM IMPRIMIR-CABECERA THRU IMPRIMIR-CABECERA-EXIT.
001240*
001250 LEER-PETICION.
001260     READ STMTREQ-FILE AT END GO TO FIN.
001270     MOVE ZERO TO WS-MOV-ENCONTRADOS.
001272*
001274*    SI LA CUENTA DE LA PETICION NO ES NUMERICA NO HACE FALTA
001276*    ABRIR NI RECORRER TODO TRANLOG: NO VA A COINCIDIR NINGUN
001278*    MOVIMIENTO
001280*
001282     IF STMT-ACCOUNT-ID-ALFA NOT NUMERIC
001284         GO TO SIN-MOVIMIENTOS.
001286     GO TO ABRIR-TRANLOG.
001290*
001300 ABRIR-TRANLOG.
001310     OPEN INPUT TRANLOG-FILE.
001320     IF FS-TRANLOG = '35'
001330         GO TO SIN-MOVIMIENTOS.
001340     IF FS-TRANLOG NOT = '00'
001350         GO TO PSYS-ERR.
001360     GO TO LEER-MOVIMIENTO.
001370*
001380 LEER-MOVIMIENTO.
001390     READ TRANLOG-FILE AT END GO TO FIN-LECTURA-TRANLOG.
001400     IF TRAN-ACCOUNT-ID = STMT-ACCOUNT-ID
001410         PERFORM IMPRIMIR-LINEA-MOV THRU IMPRIMIR-LINEA-MOV-EXIT.
001420     GO TO LEER-MOVIMIENTO.
001430*
001440 FIN-LECTURA-TRANLOG.
001450     CLOSE TRANLOG-FILE.
001460     IF WS-MOV-ENCONTRADOS = ZERO
001470         GO TO SIN-MOVIMIENTOS.
001480     GO TO LEER-PETICION.
001490*
001500 SIN-MOVIMIENTOS.
001510     MOVE STMT-ACCOUNT-ID TO RPT-SINMOV-CTA.
001520     DISPLAY RPT-LINE-SIN-MOV.
001530     GO TO LEER-PETICION.
001540*
001550 IMPRIMIR-LINEA-MOV.
001560     ADD 1 TO WS-MOV-ENCONTRADOS.
001570     MOVE TRAN-ID              TO RPT-MOV-TRAN-ID.
001580     MOVE TRAN-TYPE            TO RPT-MOV-TIPO.
001590     MOVE TRAN-AMOUNT          TO RPT-MOV-IMPORTE.
001600     MOVE TRAN-DATE-N          TO RPT-MOV-FECHA.
001602     MOVE RPT-MOV-FECHA-CCYY   TO RPT-MOV-FMT-CCYY.
001604     MOVE RPT-MOV-FECHA-MM     TO RPT-MOV-FMT-MM.
001606     MOVE RPT-MOV-FECHA-DD     TO RPT-MOV-FMT-DD.
001610     DISPLAY RPT-LINE-MOV.
001620 IMPRIMIR-LINEA-MOV-EXIT.
001630     EXIT.
001640*
001650 IMPRIMIR-CABECERA.
001660     DISPLAY '======================================'.
001670     DISPLAY 'UNIZARBANK - BANK03 - LISTADO DE MOVIMIENTOS'.
001680     DISPLAY '======================================'.
001690 IMPRIMIR-CABECERA-EXIT.
001700     EXIT.
001710*
001720 PSYS-ERR.
001730     DISPLAY 'BANK03 - HA OCURRIDO UN ERROR DE E/S'.
001740     DISPLAY 'FS-STMTREQ = ' FS-STMTREQ.
001750     DISPLAY 'FS-TRANLOG = ' FS-TRANLOG.
001760     GO TO FIN.
001770*
001780 FIN.
001790     CLOSE STMTREQ-FILE.
001800     STOP RUN.
