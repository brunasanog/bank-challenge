000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    BANK02.
000120 AUTHOR.        J GONZALEZ.
000130 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN.  05/03/1998.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO UNIZARBANK - CONFIDENCIAL.
000170*--------------------------------------------------------------*
000180*                                                              *
000190*      BANK02.CBL                                              *
000200*      UNIZARBANK -- CONSULTA DE SALDO POR LOTES               *
000210*                                                              *
000220*--------------------------------------------------------------*
000230*
000240*    DESCRIPCION
000250*
000260* Lee el fichero BALREQ, una cuenta por linea, y por cada una
000270* imprime el saldo actual almacenado en ACCMSTR. No hay ninguna
000280* regla de negocio que aplicar (BR-17): se informa el saldo tal
000290* cual este en el maestro, o "CUENTA NO EXISTE" si no se
000300* encuentra.
000310*
000320* Sustituye a la antigua pantalla de consulta de saldo del
000330* cajero, que recorria todo el fichero de movimientos para
000340* hallar el saldo del ultimo. Aqui el saldo es un campo del
000350* maestro, asi que basta una lectura por clave.
000360*
000370*    HISTORIAL DE CAMBIOS
000380*
000390*      FECHA        PROGRAMADOR     DESCRIPCION
000400*
000410*      05/03/1998   J.G.            Version inicial (pantalla de
000420*                                   consulta de saldo del
000430*                                   cajero)
000440*      19/11/1999   M.R.            REVISION Y2K: se revisan los
000450*                                   PIC de fecha usados en la
000460*                                   cabecera del listado
000470*      15/06/2004   P.A.            El programa deja de leer el
000480*                                   fichero de movimientos
000490*                                   entero; lee BALREQ y el
000500*                                   saldo sale directo de
000510*                                   ACCMSTR                       AB5190
000520*
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT BALREQ-FILE ASSIGN TO BALREQ
000600            ORGANIZATION IS LINE SEQUENTIAL
000610            FILE STATUS IS FS-BALREQ.
000620
000630     SELECT ACCMSTR-FILE ASSIGN TO ACCMSTR
000640            ORGANIZATION IS INDEXED
000650            ACCESS MODE IS DYNAMIC
000660            RECORD KEY IS ACCOUNT-ID
000670            ALTERNATE RECORD KEY IS ACCOUNT-USER-ID
000680            FILE STATUS IS FS-ACCMSTR.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  BALREQ-FILE
000730     LABEL RECORD STANDARD.
000740 01  BALREQ-RECORD.
000750     05  BAL-ACCOUNT-ID            PIC 9(09).
000760     05  BAL-ACCOUNT-ID-R REDEFINES BAL-ACCOUNT-ID.
000770         10  BAL-ACCOUNT-ID-ALFA   PIC X(09).
000780     05  FILLER                    PIC X(20).
000790*
000800 FD  ACCMSTR-FILE
000810     LABEL RECORD STANDARD.
000820 01  ACCMSTR-RECORD.
000830     COPY BANKACC.
000840     05  FILLER                    PIC X(01).
000850*
000860 WORKING-STORAGE SECTION.
000870 77  FS-BALREQ                     PIC X(02).
000880 77  FS-ACCMSTR                    PIC X(02).
000882 77  FS-ACCMSTR-R REDEFINES FS-ACCMSTR PIC 9(02).
000890*
000900 01  RPT-LINE-SALDO.
000910     05  FILLER                    PIC X(16)
000920             VALUE 'SALDO CUENTA  = '.
000930     05  RPT-SALDO-CTA             PIC ZZZZZZZZ9.
000940     05  FILLER                    PIC X(04) VALUE SPACES.
000950     05  RPT-SALDO-IMPORTE         PIC Z,ZZZ,ZZZ,ZZ9.99-.
000960     05  FILLER                    PIC X(10).
000970*
000980 01  RPT-LINE-NO-EXISTE.
000990     05  FILLER                    PIC X(16)
001000             VALUE 'CUENTA NO EXISTE'.
001010     05  RPT-NOEXISTE-CTA          PIC ZZZZZZZZ9.
001020     05  FILLER                    PIC X(30).
001030*
001040 PROCEDURE DIVISION.
001050 INICIO.
001060     OPEN INPUT BALREQ-FILE.
001070     IF FS-BALREQ NOT = '00'
001080         GO TO PSYS-ERR.
001090     PERFORM IMPRIMIR-CABECERA THRU IMPRIMIR-CABECERA-EXIT.
001100*
001110 LEER-PETICION.
001120     READ BALREQ-FILE AT END GO TO FIN.
001130     GO TO PCONSULTA-SALDO.
001140*
001150 PCONSULTA-SALDO.
001160     OPEN INPUT ACCMSTR-FILE.
001170     IF FS-ACCMSTR NOT = '00'
001180         GO TO PSYS-ERR.
001182*
001184*    SI LA CUENTA DE LA PETICION NO ES NUMERICA, NO HACE FALTA
001186*    NI INTENTAR LA LECTURA POR CLAVE: NO VA A EXISTIR
001188*
001190     IF BAL-ACCOUNT-ID-ALFA NOT NUMERIC
001192         GO TO NO-EXISTE-CUENTA.
001194
001200     MOVE BAL-ACCOUNT-ID TO ACCOUNT-ID.
001210     READ ACCMSTR-FILE KEY IS ACCOUNT-ID
001220         INVALID KEY GO TO NO-EXISTE-CUENTA.
001222*
001224*    COMPROBACION DE INTEGRIDAD DEL SALDO LEIDO: SI LOS BYTES
001226*    EMPAQUETADOS NO FORMAN UN NUMERO VALIDO, EL REGISTRO ESTA
001228*    DANADO Y SE TRATA COMO ERROR DE SISTEMA
001230*
001232     IF ACCOUNT-BALANCE-R NOT NUMERIC
001234         CLOSE ACCMSTR-FILE
001236         GO TO PSYS-ERR.
001238
001240     CLOSE ACCMSTR-FILE.
001250     MOVE BAL-ACCOUNT-ID     TO RPT-SALDO-CTA.
001260     MOVE ACCOUNT-BALANCE    TO RPT-SALDO-IMPORTE.
001270     DISPLAY RPT-LINE-SALDO.
001280     GO TO LEER-PETICION.
001290*
001300 NO-EXISTE-CUENTA.
001310     CLOSE ACCMSTR-FILE.
001320     MOVE BAL-ACCOUNT-ID     TO RPT-NOEXISTE-CTA.
001330     DISPLAY RPT-LINE-NO-EXISTE.
001340     GO TO LEER-PETICION.
001350*
001360 IMPRIMIR-CABECERA.
001370     DISPLAY '======================================'.
001380     DISPLAY 'UNIZARBANK - BANK02 - CONSULTA DE SALDOS'.
001390     DISPLAY '======================================'.
001400 IMPRIMIR-CABECERA-EXIT.
001410     EXIT.
001420*
001430 PSYS-ERR.
001440     DISPLAY 'BANK02 - HA OCURRIDO UN ERROR DE E/S'.
001450     DISPLAY 'FS-BALREQ = ' FS-BALREQ.
001460     DISPLAY 'FS-ACCMSTR = ' FS-ACCMSTR.
001462     IF FS-ACCMSTR-R NUMERIC AND FS-ACCMSTR-R > 09
001464         DISPLAY 'CODIGO DE ERROR GRAVE EN ACCMSTR - AVISAR A SISTEMAS'.
001470     GO TO FIN.
001480*
001490 FIN.
001500     CLOSE BALREQ-FILE.
001510     STOP RUN.
