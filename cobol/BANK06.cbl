000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    BANK06.
000120 AUTHOR.        J GONZALEZ.
000130 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN.  20/03/1998.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO UNIZARBANK - CONFIDENCIAL.
000170*--------------------------------------------------------------*
000180*                                                              *
000190*      BANK06.CBL                                              *
000200*      UNIZARBANK -- SUBPROGRAMA DE TRANSFERENCIA ENTRE        *
000210*      CUENTAS                                                 *
000220*                                                              *
000230*--------------------------------------------------------------*
000240*
000250*    DESCRIPCION
000260*
000270* Subprograma invocado por BANK01 para mover dinero de una
000280* cuenta a otra dentro de ACCMSTR. Solo se permite transferir
000290* desde cuentas CHECKING, la cuenta destino tiene que existir y
000300* ser distinta de la de origen, y debe haber saldo suficiente en
000310* origen. Si se acepta, resta en origen, suma en destino y anota
000320* un TRANSACTION-RECORD de tipo TRANSFER con la cuenta de origen.
000330*
000340*    HISTORIAL DE CAMBIOS
000350*
000360*      FECHA        PROGRAMADOR     DESCRIPCION
000370*
000380*      20/03/1998   J.G.            Version inicial (pantalla de
000390*                                   transferencia del cajero)
000400*      11/12/1999   M.R.            REVISION Y2K: el saldo y el
000410*                                   importe dejan de partirse en
000420*                                   -ENT/-DEC; se graba en un
000430*                                   solo campo COMP-3 con 2
000440*                                   decimales                    AB4471
000450*      30/09/2000   M.R.            Se anade VERIFICACION-CTA-
000460*                                   CORRECTA para que la cuenta
000470*                                   destino no sea la misma que
000480*                                   la de origen
000490*      09/06/2004   P.A.            Se convierte en subprograma
000500*                                   de BANK01; recibe las dos
000510*                                   cuentas por LINKAGE           AB5190
000520*
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT ACCMSTR-FILE ASSIGN TO ACCMSTR
000600            ORGANIZATION IS INDEXED
000610            ACCESS MODE IS DYNAMIC
000620            RECORD KEY IS ACCOUNT-ID
000630            ALTERNATE RECORD KEY IS ACCOUNT-USER-ID
000640            FILE STATUS IS FS-ACCMSTR.
000650
000660     SELECT TRANLOG-FILE ASSIGN TO TRANLOG
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS IS FS-TRANLOG.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  ACCMSTR-FILE
000730     LABEL RECORD STANDARD.
000740 01  ACCMSTR-RECORD.
000750     COPY BANKACC.
000760     05  FILLER                    PIC X(01).
000770*
000780 FD  TRANLOG-FILE
000790     LABEL RECORD STANDARD.
000800 01  TRANLOG-RECORD.
000810     COPY BANKTRN.
000820     05  FILLER                    PIC X(01).
000830*
000840 WORKING-STORAGE SECTION.
000850 77  FS-ACCMSTR                    PIC X(02).
000860 77  FS-TRANLOG                    PIC X(02).
000870*
000880 77  LAST-TRAN-ID                  PIC 9(09)  COMP.
000890*
000900 01  WS-RUN-DATE-GROUP.
000910     05  WS-RUN-YYMMDD             PIC 9(06).
000920     05  WS-RUN-YYMMDD-R REDEFINES WS-RUN-YYMMDD.
000930         10  WS-RUN-YY             PIC 9(02).
000940         10  WS-RUN-MM             PIC 9(02).
000950         10  WS-RUN-DD             PIC 9(02).
000960     05  WS-RUN-CC                 PIC 9(02)  COMP.
000970     05  FILLER                    PIC X(01).
000980*
000990 77  WS-SALDO-ORIGEN-GUARDADO      PIC S9(11)V99 COMP-3.
001010*
001020 LINKAGE SECTION.
001030 01  LK-SOURCE-ACCOUNT-ID          PIC 9(09).
001040 01  LK-TARGET-ACCOUNT-ID          PIC 9(09).
001050 01  LK-AMOUNT                     PIC S9(09)V99 COMP-3.
001060 01  LK-RESULT-CODE                PIC X(01).
001070     88  LK-RESULT-ACEPTADO        VALUE '1'.
001080     88  LK-RESULT-RECHAZADO       VALUE '0'.
001090 01  LK-REJECT-REASON              PIC X(40).
001100*
001110 PROCEDURE DIVISION USING LK-SOURCE-ACCOUNT-ID LK-TARGET-ACCOUNT-ID
001120                          LK-AMOUNT LK-RESULT-CODE LK-REJECT-REASON.
001130 INICIO.
001140     MOVE SPACES TO LK-REJECT-REASON.
001150     GO TO VALIDAR-CTA-ORIGEN-CHECKING.
001160*
001170 VALIDAR-CTA-ORIGEN-CHECKING.
001180*
001190*    BR-8: LA CUENTA ORIGEN TIENE QUE SER DE TIPO CHECKING
001200*
001210     OPEN I-O ACCMSTR-FILE.
001220     IF FS-ACCMSTR NOT = '00'
001230         GO TO PSYS-ERR.
001240
001250     MOVE LK-SOURCE-ACCOUNT-ID TO ACCOUNT-ID.
001260     READ ACCMSTR-FILE KEY IS ACCOUNT-ID
001270         INVALID KEY GO TO CTA-ORIGEN-NO-EXISTE.
001272*
001274*    COMPROBACION DE INTEGRIDAD DEL SALDO LEIDO: SI LOS BYTES
001276*    EMPAQUETADOS NO FORMAN UN NUMERO VALIDO, EL REGISTRO ESTA
001278*    DANADO Y SE TRATA COMO ERROR DE SISTEMA
001280*
001282     IF ACCOUNT-BALANCE-R NOT NUMERIC
001284         CLOSE ACCMSTR-FILE
001286         GO TO PSYS-ERR.
001288
001290     IF NOT ACCT-CHECKING
001300         CLOSE ACCMSTR-FILE
001310         MOVE 'LAS TRANSFERENCIAS SOLO SE PERMITEN DESDE CHECKING'
001320                                   TO LK-REJECT-REASON
001330         GO TO RECHAZAR.
001340
001350     MOVE ACCOUNT-BALANCE TO WS-SALDO-ORIGEN-GUARDADO.
001370     GO TO VALIDAR-CTA-DISTINTA.
001380*
001390 CTA-ORIGEN-NO-EXISTE.
001400     CLOSE ACCMSTR-FILE.
001410     MOVE 'CUENTA ORIGEN NO EXISTE' TO LK-REJECT-REASON.
001420     GO TO RECHAZAR.
001430*
001440 VALIDAR-CTA-DISTINTA.
001450*
001460*    BR-9: LA CUENTA DESTINO TIENE QUE SER DISTINTA DE LA ORIGEN
001470*
001480     IF LK-TARGET-ACCOUNT-ID = LK-SOURCE-ACCOUNT-ID
001490         CLOSE ACCMSTR-FILE
001500         MOVE 'NO SE PUEDE TRANSFERIR A LA MISMA CUENTA'
001510                                   TO LK-REJECT-REASON
001520         GO TO RECHAZAR.
001530     GO TO VALIDAR-CTA-DESTINO-EXISTE.
001540*
001550 VALIDAR-CTA-DESTINO-EXISTE.
001560*
001570*    BR-10: LA CUENTA DESTINO TIENE QUE EXISTIR
001580*
001590     MOVE LK-TARGET-ACCOUNT-ID TO ACCOUNT-ID.
001600     READ ACCMSTR-FILE KEY IS ACCOUNT-ID
001610         INVALID KEY GO TO CTA-DESTINO-NO-EXISTE.
001620     GO TO VALIDAR-IMPORTE-NUMERICO.
001630*
001640 CTA-DESTINO-NO-EXISTE.
001650     CLOSE ACCMSTR-FILE.
001660     MOVE 'CUENTA DESTINO NO EXISTE' TO LK-REJECT-REASON.
001670     GO TO RECHAZAR.
001680*
001690 VALIDAR-IMPORTE-NUMERICO.
001700*
001710*    BR-11: EL IMPORTE TIENE QUE SER NUMERICO
001720*
001730     IF LK-AMOUNT NOT NUMERIC
001740         CLOSE ACCMSTR-FILE
001750         MOVE 'IMPORTE NO NUMERICO' TO LK-REJECT-REASON
001760         GO TO RECHAZAR.
001770     GO TO VALIDAR-SALDO-SUFICIENTE.
001780*
001790 VALIDAR-SALDO-SUFICIENTE.
001800*
001810*    BR-12: EL IMPORTE NO PUEDE SUPERAR EL SALDO DE ORIGEN
001820*    (SE COMPRUEBA ANTES QUE EL IMPORTE SEA MAYOR QUE CERO,
001830*    EN EL MISMO ORDEN QUE LA PANTALLA ANTIGUA)
001840*
001850     IF LK-AMOUNT > WS-SALDO-ORIGEN-GUARDADO
001860         CLOSE ACCMSTR-FILE
001870         MOVE 'SALDO INSUFICIENTE PARA LA TRANSFERENCIA'
001880                                   TO LK-REJECT-REASON
001890         GO TO RECHAZAR.
001900     GO TO VALIDAR-IMPORTE-POSITIVO.
001910*
001920 VALIDAR-IMPORTE-POSITIVO.
001930*
001940*    BR-13: EL IMPORTE TIENE QUE SER MAYOR QUE CERO
001950*
001960     IF LK-AMOUNT NOT > 0
001970         CLOSE ACCMSTR-FILE
001980         MOVE 'IMPORTE DEBE SER MAYOR QUE CERO' TO LK-REJECT-REASON
001990         GO TO RECHAZAR.
002000     GO TO APLICAR-TRANSFERENCIA.
002010*
002020 APLICAR-TRANSFERENCIA.
002030*
002040*    BR-14: ORIGEN -= IMPORTE, DESTINO += IMPORTE; SE ANOTA LA
002050*    TRANSFERENCIA CON LA CUENTA DE ORIGEN COMO TRAN-ACCOUNT-ID.
002060*    EL REGISTRO EN MEMORIA ES AHORA EL DE LA CUENTA DESTINO
002070*    (ULTIMA LECTURA), ASI QUE SE ACTUALIZA PRIMERO Y SE VUELVE
002080*    A LEER LA CUENTA ORIGEN PARA ACTUALIZARLA DESPUES
002090*
002100     COMPUTE ACCOUNT-BALANCE ROUNDED = ACCOUNT-BALANCE + LK-AMOUNT.
002110     REWRITE ACCMSTR-RECORD INVALID KEY GO TO PSYS-ERR.
002120
002130     MOVE LK-SOURCE-ACCOUNT-ID TO ACCOUNT-ID.
002140     READ ACCMSTR-FILE KEY IS ACCOUNT-ID
002150         INVALID KEY GO TO PSYS-ERR.
002160     COMPUTE ACCOUNT-BALANCE ROUNDED = ACCOUNT-BALANCE - LK-AMOUNT.
002170     REWRITE ACCMSTR-RECORD INVALID KEY GO TO PSYS-ERR.
002180     CLOSE ACCMSTR-FILE.
002190     GO TO GENERAR-TRAN-ID.
002200*
002210 GENERAR-TRAN-ID.
002220     OPEN INPUT TRANLOG-FILE.
002230     MOVE ZERO TO LAST-TRAN-ID.
002240     IF FS-TRANLOG = '35'
002250         GO TO GEN-TRAN-ID-EMPTY.
002260     IF FS-TRANLOG NOT = '00'
002270         GO TO PSYS-ERR.
002280*
002290 GEN-TRAN-ID-READ.
002300     READ TRANLOG-FILE AT END GO TO GEN-TRAN-ID-FOUND.
002310     IF TRAN-ID > LAST-TRAN-ID
002320         MOVE TRAN-ID TO LAST-TRAN-ID.
002330     GO TO GEN-TRAN-ID-READ.
002340*
002350 GEN-TRAN-ID-FOUND.
002360     CLOSE TRANLOG-FILE.
002370     ADD 1 TO LAST-TRAN-ID.
002380     GO TO CALCULAR-FECHA.
002390*
002400 GEN-TRAN-ID-EMPTY.
002410     ADD 1 TO LAST-TRAN-ID.
002420     GO TO CALCULAR-FECHA.
002430*
002440 CALCULAR-FECHA.
002450     ACCEPT WS-RUN-YYMMDD FROM DATE.
002460     IF WS-RUN-YY < 50
002470         MOVE 20 TO WS-RUN-CC
002480     ELSE
002490         MOVE 19 TO WS-RUN-CC.
002500     GO TO ESCRIBIR-TRANLOG.
002510*
002520 ESCRIBIR-TRANLOG.
002530     OPEN EXTEND TRANLOG-FILE.
002540     IF FS-TRANLOG = '05' OR FS-TRANLOG = '35'
002550         OPEN OUTPUT TRANLOG-FILE.
002560     IF FS-TRANLOG NOT = '00'
002570         GO TO PSYS-ERR.
002580
002590     MOVE LAST-TRAN-ID          TO TRAN-ID.
002600     MOVE LK-SOURCE-ACCOUNT-ID  TO TRAN-ACCOUNT-ID.
002610     MOVE 'TRANSFER'            TO TRAN-TYPE.
002620     MOVE LK-AMOUNT             TO TRAN-AMOUNT.
002630     COMPUTE TRAN-DATE-CCYY = (WS-RUN-CC * 100) + WS-RUN-YY.
002640     MOVE WS-RUN-MM             TO TRAN-DATE-MM.
002650     MOVE WS-RUN-DD             TO TRAN-DATE-DD.
002652*
002654*    COMPROBACION DE INTEGRIDAD ANTES DE GRABAR: SI LOS TRES
002656*    TROZOS DE LA FECHA NO COMPONEN UN CCYYMMDD NUMERICO, ALGO
002658*    HA IDO MAL AL CALCULARLA Y SE TRATA COMO ERROR DE SISTEMA
002660*
002662     IF TRAN-DATE-N NOT NUMERIC
002664         GO TO PSYS-ERR.

002670     WRITE TRANLOG-RECORD.
002680     CLOSE TRANLOG-FILE.
002690     GO TO ACEPTAR.
002700*
002710 ACEPTAR.
002720     MOVE '1' TO LK-RESULT-CODE.
002730     GO TO FIN-PARRAFO.
002740*
002750 RECHAZAR.
002760     MOVE '0' TO LK-RESULT-CODE.
002770     GO TO FIN-PARRAFO.
002780*
002790 PSYS-ERR.
002800     DISPLAY 'BANK06 - HA OCURRIDO UN ERROR DE E/S'.
002810     DISPLAY 'FS-ACCMSTR = ' FS-ACCMSTR.
002820     DISPLAY 'FS-TRANLOG = ' FS-TRANLOG.
002830     MOVE 'ERROR DE E/S EN BANK06' TO LK-REJECT-REASON.
002840     MOVE '0' TO LK-RESULT-CODE.
002850     GO TO FIN-PARRAFO.
002860*
002870 FIN-PARRAFO.
002880     GOBACK.
