000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    BANK00.
000120 AUTHOR.        J GONZALEZ.
000130 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN.  03/10/1998.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO UNIZARBANK - CONFIDENCIAL.
000170*--------------------------------------------------------------*
000180*                                                              *
000190*      BANK00.CBL                                              *
000200*      UNIZARBANK -- ALTA DE CLIENTES Y CUENTAS (POR LOTES)    *
000210*                                                              *
000220*--------------------------------------------------------------*
000230*
000240*    DESCRIPCION
000250*
000260* Proceso batch de alta. Lee una peticion de alta por cada
000270* linea del fichero ONBDREQ (CPF, nombre, email, telefono,
000280* fecha de nacimiento, tipo de cuenta solicitado y clave), y
000290* si el CPF no esta ya dado de alta en USRMSTR y el tipo de
000300* cuenta pedido es valido, crea el cliente en USRMSTR y le
000310* abre una cuenta en ACCMSTR con saldo cero. En caso contrario
000320* rechaza la peticion (no se toca ningun fichero maestro) y
000330* lo hace constar en el listado de salida.
000340*
000350* Sustituye a la antigua pantalla de alta de tarjeta/PIN del
000360* cajero; no hay aqui ninguna logica de pantalla, solo el
000370* proceso de fichero a fichero.
000380*
000390*    HISTORIAL DE CAMBIOS
000400*
000410*      FECHA        PROGRAMADOR     DESCRIPCION
000420*
000430*      03/10/1998   J.G.            Version inicial del proceso
000440*                                   de alta por lotes
000450*      17/02/1999   J.G.            Se anade el rechazo por CPF
000460*                                   duplicado (antes solo se
000470*                                   comprobaba el tipo de cuenta)
000480*      19/11/1999   M.R.            REVISION Y2K: USER-BIRTH-DATE
000490*                                   y ONB-BIRTH-DATE pasan de
000500*                                   AAMMDD a CCYYAAMMDD          AB4471
000510*      08/05/2001   M.R.            Se anade el listado de
000520*                                   altas aceptadas/rechazadas
000530*                                   al final del proceso
000540*      14/01/2003   P.A.            Se genera ACCOUNT-ID e
000550*                                   USER-ID explorando el
000560*                                   fichero maestro en vez de
000570*                                   pedirlo por parametro
000580*                                   (peticion Auditoria 02-206)  AB5190
000590*
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT ONBDREQ-FILE ASSIGN TO ONBDREQ
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS IS FS-ONBDREQ.
000690
000700     SELECT USRMSTR-FILE ASSIGN TO USRMSTR
000710            ORGANIZATION IS INDEXED
000720            ACCESS MODE IS DYNAMIC
000730            RECORD KEY IS USER-CPF
000740            ALTERNATE RECORD KEY IS USER-ID
000750            FILE STATUS IS FS-USRMSTR.
000760
000770     SELECT ACCMSTR-FILE ASSIGN TO ACCMSTR
000780            ORGANIZATION IS INDEXED
000790            ACCESS MODE IS DYNAMIC
000800            RECORD KEY IS ACCOUNT-ID
000810            ALTERNATE RECORD KEY IS ACCOUNT-USER-ID
000820            FILE STATUS IS FS-ACCMSTR.
000830
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  ONBDREQ-FILE
000870     LABEL RECORD STANDARD.
000880 01  ONBDREQ-RECORD.
000890     05  ONB-CPF                   PIC X(11).
000900     05  ONB-NAME                  PIC X(60).
000910     05  ONB-EMAIL                 PIC X(60).
000920     05  ONB-PHONE                 PIC X(11).
000930     05  ONB-BIRTH-DATE            PIC 9(8).
000940     05  ONB-BIRTH-DATE-R REDEFINES ONB-BIRTH-DATE.
000950         10  ONB-BIRTH-CCYY        PIC 9(4).
000960         10  ONB-BIRTH-MM          PIC 9(2).
000970         10  ONB-BIRTH-DD          PIC 9(2).
000980     05  ONB-ACCOUNT-TYPE          PIC X(8).
000990     05  ONB-PASSWORD              PIC X(60).
001000     05  FILLER                    PIC X(10).
001010*
001020 FD  USRMSTR-FILE
001030     LABEL RECORD STANDARD.
001040 01  USRMSTR-RECORD.
001050     COPY BANKUSR.
001060     05  FILLER                    PIC X(01).
001070*
001080 FD  ACCMSTR-FILE
001090     LABEL RECORD STANDARD.
001100 01  ACCMSTR-RECORD.
001110     COPY BANKACC.
001120     05  FILLER                    PIC X(01).
001130*
001140 WORKING-STORAGE SECTION.
001150 77  FS-ONBDREQ                    PIC X(02).
001160 77  FS-USRMSTR                    PIC X(02).
001170 77  FS-ACCMSTR                    PIC X(02).
001180*
001190 77  LAST-USER-ID                  PIC 9(09)  COMP.
001200 77  LAST-ACCOUNT-ID               PIC 9(09)  COMP.
001210 77  ALTAS-ACEPTADAS               PIC 9(07)  COMP.
001220 77  ALTAS-RECHAZADAS              PIC 9(07)  COMP.
001230*
001240 01  MOTIVO-RECHAZO                PIC X(40) VALUE SPACES.
001270*
001280 01  RPT-LINE-ALTA.
001290     05  FILLER                    PIC X(14)
001300             VALUE 'ALTA ACEPTADA '.
001310     05  RPT-ALTA-CPF              PIC X(11).
001320     05  FILLER                    PIC X(01) VALUE SPACE.
001330     05  FILLER                    PIC X(12)
001340             VALUE 'USER-ID    ='.
001350     05  RPT-ALTA-USER-ID          PIC ZZZZZZZZ9.
001360     05  FILLER                    PIC X(01) VALUE SPACE.
001370     05  FILLER                    PIC X(12)
001380             VALUE 'ACCOUNT-ID ='.
001390     05  RPT-ALTA-ACCOUNT-ID       PIC ZZZZZZZZ9.
001400     05  FILLER                    PIC X(05).
001410*
001420 01  RPT-LINE-RECHAZO.
001430     05  FILLER                    PIC X(16)
001440             VALUE 'ALTA RECHAZADA '.
001450     05  RPT-RECHAZO-CPF           PIC X(11).
001460     05  FILLER                    PIC X(01) VALUE SPACE.
001470     05  RPT-RECHAZO-MOTIVO        PIC X(40).
001480     05  FILLER                    PIC X(05).
001490*
001500 PROCEDURE DIVISION.
001510 INICIO.
001520*
001530*    FORZAMOS LA CREACION DE LOS FICHEROS MAESTROS SI TODAVIA
001540*    NO EXISTEN (PRIMERA EJECUCION DEL PROCESO DE ALTA)
001550*
001560     OPEN I-O USRMSTR-FILE.
001570     CLOSE USRMSTR-FILE.
001580     OPEN I-O ACCMSTR-FILE.
001590     CLOSE ACCMSTR-FILE.
001600
001610     OPEN INPUT ONBDREQ-FILE.
001620     IF FS-ONBDREQ NOT = '00'
001630         GO TO PSYS-ERR.
001640
001650     MOVE ZERO TO ALTAS-ACEPTADAS.
001660     MOVE ZERO TO ALTAS-RECHAZADAS.
001670
001680     PERFORM IMPRIMIR-CABECERA THRU IMPRIMIR-CABECERA-EXIT.
001690
001700 LEER-ALTA.
001710     READ ONBDREQ-FILE AT END GO TO FIN.
001720     GO TO VERIFICAR-CPF.
001730*
001740 VERIFICAR-CPF.
001750*
001760*    BR-1: EL CPF NO PUEDE ESTAR YA DADO DE ALTA
001770*
001780     OPEN I-O USRMSTR-FILE.
001790     IF FS-USRMSTR NOT = '00'
001800         GO TO PSYS-ERR.
001810
001820     MOVE ONB-CPF TO USER-CPF.
001830     READ USRMSTR-FILE KEY IS USER-CPF
001840         INVALID KEY GO TO VALIDAR-TIPO-CUENTA.
001850
001860     CLOSE USRMSTR-FILE.
001870     MOVE 'CPF YA REGISTRADO EN USRMSTR' TO MOTIVO-RECHAZO.
001880     GO TO RECHAZAR-ALTA.
001890*
001900 VALIDAR-TIPO-CUENTA.
001910*
001920*    BR-2: EL TIPO DE CUENTA PEDIDO DEBE SER CHECKING, SAVINGS
001930*    O SALARY
001940*
001950     CLOSE USRMSTR-FILE.
001960     MOVE ONB-ACCOUNT-TYPE TO USER-ACCOUNT-TYPE.
001970     IF USER-WANTS-CHECKING OR USER-WANTS-SAVINGS
001980                             OR USER-WANTS-SALARY
001990         GO TO GENERAR-USER-ID.
002000
002010     MOVE 'TIPO DE CUENTA SOLICITADO NO VALIDO' TO MOTIVO-RECHAZO.
002020     GO TO RECHAZAR-ALTA.
002030*
002040 GENERAR-USER-ID.
002050*
002060*    EXPLORAMOS USRMSTR PARA HALLAR EL MAYOR USER-ID EXISTENTE,
002070*    IGUAL QUE EL CAJERO HALLABA EL ULTIMO MOV-NUM ANTES DE
002080*    GRABAR UN MOVIMIENTO NUEVO
002090*
002100     OPEN INPUT USRMSTR-FILE.
002110     IF FS-USRMSTR NOT = '00'
002120         GO TO PSYS-ERR.
002130
002140     MOVE ZERO TO LAST-USER-ID.
002150*
002160 GEN-USER-ID-READ.
002170     READ USRMSTR-FILE NEXT RECORD AT END GO TO GEN-USER-ID-FOUND.
002180     IF USER-ID > LAST-USER-ID
002190         MOVE USER-ID TO LAST-USER-ID.
002200     GO TO GEN-USER-ID-READ.
002210*
002220 GEN-USER-ID-FOUND.
002230     CLOSE USRMSTR-FILE.
002240     ADD 1 TO LAST-USER-ID.
002250     GO TO GENERAR-ACCOUNT-ID.
002260*
002270 GENERAR-ACCOUNT-ID.
002280*
002290*    MISMA TECNICA QUE GENERAR-USER-ID, SOBRE ACCMSTR
002300*
002310     OPEN INPUT ACCMSTR-FILE.
002320     IF FS-ACCMSTR NOT = '00'
002330         GO TO PSYS-ERR.
002340
002350     MOVE ZERO TO LAST-ACCOUNT-ID.
002360*
002370 GEN-ACCT-ID-READ.
002380     READ ACCMSTR-FILE NEXT RECORD AT END GO TO GEN-ACCT-ID-FOUND.
002390     IF ACCOUNT-ID > LAST-ACCOUNT-ID
002400         MOVE ACCOUNT-ID TO LAST-ACCOUNT-ID.
002410     GO TO GEN-ACCT-ID-READ.
002420*
002430 GEN-ACCT-ID-FOUND.
002440     CLOSE ACCMSTR-FILE.
002450     ADD 1 TO LAST-ACCOUNT-ID.
002460     GO TO ESCRIBIR-ALTA.
002470*
002480 ESCRIBIR-ALTA.
002490     MOVE LAST-USER-ID        TO USER-ID.
002500     MOVE ONB-CPF             TO USER-CPF.
002510     MOVE ONB-NAME            TO USER-NAME.
002520     MOVE ONB-EMAIL           TO USER-EMAIL.
002530     MOVE ONB-PHONE           TO USER-PHONE.
002540     MOVE ONB-BIRTH-CCYY      TO USER-BIRTH-CCYY.
002550     MOVE ONB-BIRTH-MM        TO USER-BIRTH-MM.
002560     MOVE ONB-BIRTH-DD        TO USER-BIRTH-DD.
002570     MOVE ONB-ACCOUNT-TYPE    TO USER-ACCOUNT-TYPE.
002580     MOVE ONB-PASSWORD        TO USER-PASSWORD.
002582*
002584*    COMPROBACION DE INTEGRIDAD ANTES DE GRABAR: SI LOS TRES
002586*    TROZOS DE LA FECHA NO COMPONEN UN CCYYMMDD NUMERICO, ALGO
002588*    HA IDO MAL EN LA PETICION Y SE TRATA COMO ERROR DE SISTEMA,
002590*    NO COMO RECHAZO DE NEGOCIO
002592*
002594     IF USER-BIRTH-DATE-N NOT NUMERIC
002596         GO TO PSYS-ERR.
002598
002600     OPEN I-O USRMSTR-FILE.
002610     IF FS-USRMSTR NOT = '00'
002620         GO TO PSYS-ERR.
002630     WRITE USRMSTR-RECORD INVALID KEY GO TO PSYS-ERR.
002640     CLOSE USRMSTR-FILE.
002650
002660     MOVE LAST-ACCOUNT-ID     TO ACCOUNT-ID.
002670     MOVE LAST-USER-ID        TO ACCOUNT-USER-ID.
002680     MOVE ZERO                TO ACCOUNT-BALANCE.
002690     MOVE ONB-ACCOUNT-TYPE    TO ACCOUNT-TYPE.
002692*
002694*    COMPROBACION DE INTEGRIDAD ANTES DE GRABAR LA CUENTA NUEVA:
002696*    SI EL SALDO INICIAL NO ES UN NUMERO EMPAQUETADO VALIDO, ALGO
002698*    HA IDO MAL Y SE TRATA COMO ERROR DE SISTEMA
002700*
002702     IF ACCOUNT-BALANCE-R NOT NUMERIC
002704         GO TO PSYS-ERR.

002710     OPEN I-O ACCMSTR-FILE.
002720     IF FS-ACCMSTR NOT = '00'
002730         GO TO PSYS-ERR.
002740     WRITE ACCMSTR-RECORD INVALID KEY GO TO PSYS-ERR.
002750     CLOSE ACCMSTR-FILE.
002760
002770     ADD 1 TO ALTAS-ACEPTADAS.
002780     MOVE ONB-CPF         TO RPT-ALTA-CPF.
002790     MOVE LAST-USER-ID    TO RPT-ALTA-USER-ID.
002800     MOVE LAST-ACCOUNT-ID TO RPT-ALTA-ACCOUNT-ID.
002810     DISPLAY RPT-LINE-ALTA.
002820     GO TO LEER-ALTA.
002830*
002840 RECHAZAR-ALTA.
002850     ADD 1 TO ALTAS-RECHAZADAS.
002860     MOVE ONB-CPF      TO RPT-RECHAZO-CPF.
002870     MOVE MOTIVO-RECHAZO TO RPT-RECHAZO-MOTIVO.
002880     DISPLAY RPT-LINE-RECHAZO.
002890     GO TO LEER-ALTA.
002900*
002910 IMPRIMIR-CABECERA.
002920     DISPLAY '===================================='.
002930     DISPLAY 'UNIZARBANK - BANK00 - ALTA DE CLIENTES'.
002940     DISPLAY '===================================='.
002950 IMPRIMIR-CABECERA-EXIT.
002960     EXIT.
002970*
002980 PSYS-ERR.
002990     DISPLAY 'BANK00 - HA OCURRIDO UN ERROR DE E/S'.
003000     DISPLAY 'FS-ONBDREQ = ' FS-ONBDREQ.
003010     DISPLAY 'FS-USRMSTR = ' FS-USRMSTR.
003020     DISPLAY 'FS-ACCMSTR = ' FS-ACCMSTR.
003030     GO TO FIN.
003040*
003050 FIN.
003060     CLOSE ONBDREQ-FILE.
003070     DISPLAY 'ALTAS ACEPTADAS  : ' ALTAS-ACEPTADAS.
003080     DISPLAY 'ALTAS RECHAZADAS : ' ALTAS-RECHAZADAS.
003090     STOP RUN.
