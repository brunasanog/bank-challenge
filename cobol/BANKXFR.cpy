000100*--------------------------------------------------------------*
000110*                                                              *
000120*      BANKXFR.cpy                                             *
000130*      UnizarBank -- Sistemas de Cajeros                       *
000140*                                                               *
000150*--------------------------------------------------------------*
000160*
000170*    DESCRIPCION
000180*
000190* Layout de una peticion de transaccion leida del fichero
000200* TRANREQ por BANK01. Es la version por lotes de lo que antes
000210* el cliente tecleaba en la pantalla del cajero (importe,
000220* cuenta destino, etc.): una linea = una operacion a aplicar.
000230* Para DEPOSIT/WITHDRAW solo se usa TR-ACCOUNT-ID; para
000240* TRANSFER se usan tambien TR-TARGET-ACCOUNT-ID. El REDEFINES
000250* TRANREQ-XFER-R expone los mismos campos con los nombres de
000260* TRANSFER-REQUEST para los parrafos que solo tratan transferencias
000270* (BANK06).
000280*
000290*    HISTORIAL DE CAMBIOS
000300*
000310*      FECHA        PROGRAMADOR     DESCRIPCION
000320*      12/03/1998   J.G.            Version inicial
000330*      30/09/2000   M.R.            Se anade TRANREQ-XFER-R para
000340*                                   BANK06 (antes BANK06 leia
000350*                                   los campos por posicion)
000360*
000370     05  TRANREQ-RECORD.
000380         10  TR-TYPE                   PIC X(8).
000390             88  TR-IS-DEPOSIT         VALUE 'DEPOSIT '.
000400             88  TR-IS-WITHDRAW        VALUE 'WITHDRAW'.
000410             88  TR-IS-TRANSFER        VALUE 'TRANSFER'.
000420         10  TR-ACCOUNT-ID             PIC 9(9).
000430         10  TR-TARGET-ACCOUNT-ID      PIC 9(9).
000440         10  TR-AMOUNT                 PIC S9(9)V99 COMP-3.
000450         10  FILLER                    PIC X(10).
000460     05  TRANREQ-XFER-R REDEFINES TRANREQ-RECORD.
000470         10  FILLER                    PIC X(8).
000480         10  XFER-SOURCE-ACCOUNT-ID    PIC 9(9).
000490         10  XFER-TARGET-ACCOUNT-ID    PIC 9(9).
000500         10  XFER-AMOUNT               PIC S9(9)V99 COMP-3.
000510         10  FILLER                    PIC X(10).
000520*
