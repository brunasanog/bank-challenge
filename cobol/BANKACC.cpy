000100*--------------------------------------------------------------*
000110*                                                              *
000120*      BANKACC.cpy                                             *
000130*      UnizarBank -- Sistemas de Cajeros                       *
000140*                                                               *
000150*--------------------------------------------------------------*
000160*
000170*    DESCRIPCION
000180*
000190* Layout del registro maestro de cuentas (ACCOUNT-MASTER),
000200* fichero ACCMSTR. Un registro por cuenta abierta. Clave
000210* primaria ACCOUNT-ID; clave alternativa ACCOUNT-USER-ID, unica,
000220* porque en este sistema cada cliente tiene como maximo una
000230* cuenta (ver BANK00/BANK02).
000240*
000250* ACCOUNT-BALANCE se mantiene en COMP-3 con 2 decimales en vez
000260* del viejo esquema de campos -ENT/-DEC separados que usaba el
000270* fichero de movimientos del cajero: aqui el saldo es el dato
000280* de negocio, no un campo de pantalla, asi que se guarda con
000290* aritmetica exacta.
000300*
000310*    HISTORIAL DE CAMBIOS
000320*
000330*      FECHA        PROGRAMADOR     DESCRIPCION
000340*      10/03/1998   J.G.            Version inicial
000350*      22/11/1999   J.G.            ACCOUNT-TYPE admite SALARY
000360*      09/06/2004   P.A.            ACCOUNT-BALANCE pasa de
000370*                                   entero+decimal separados a
000380*                                   S9(11)V99 COMP-3 (peticion
000390*                                   Auditoria Interna 04-118)
000400*
000410     05  ACCOUNT-RECORD.
000420         10  ACCOUNT-ID                PIC 9(9).
000430         10  ACCOUNT-USER-ID           PIC 9(9).
000440         10  ACCOUNT-BALANCE           PIC S9(11)V99 COMP-3.
000450         10  ACCOUNT-BALANCE-R REDEFINES ACCOUNT-BALANCE
000460                                   PIC S9(13) COMP-3.
000470         10  ACCOUNT-TYPE              PIC X(8).
000480             88  ACCT-CHECKING         VALUE 'CHECKING'.
000490             88  ACCT-SAVINGS          VALUE 'SAVINGS '.
000500             88  ACCT-SALARY           VALUE 'SALARY  '.
000510         10  FILLER                    PIC X(25).
000520*
000530*    RESERVADO PARA CAMPOS FUTUROS (SUCURSAL, FECHA DE APERTURA)
000540*    POR AHORA SIN USO
000550*
