000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    BANK01.
000120 AUTHOR.        J GONZALEZ.
000130 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN.  02/03/1998.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO UNIZARBANK - CONFIDENCIAL.
000170*--------------------------------------------------------------*
000180*                                                              *
000190*      BANK01.CBL                                              *
000200*      UNIZARBANK -- PROCESO BATCH DE PETICIONES DE            *
000210*      TRANSACCION (DEPOSIT/WITHDRAW/TRANSFER)                 *
000220*                                                              *
000230*--------------------------------------------------------------*
000240*
000250*    DESCRIPCION
000260*
000270* Programa principal del lote de transacciones. Lee el fichero
000280* TRANREQ, una peticion por linea, y segun TR-TYPE llama al
000290* subprograma correspondiente (BANK05 para DEPOSIT, BANK04 para
000300* WITHDRAW, BANK06 para TRANSFER), que valida y aplica la
000310* operacion sobre ACCMSTR y anota TRANLOG. BANK01 solo lee,
000320* reparte el trabajo y deja constancia en el listado de salida
000330* de cada peticion aceptada o rechazada.
000340*
000350* Sustituye al antiguo menu de operaciones del cajero (opciones
000360* 4/5/6 de PMENU): ya no hay menu ni tarjeta, cada linea del
000370* fichero de entrada es una operacion completa.
000380*
000390*    HISTORIAL DE CAMBIOS
000400*
000410*      FECHA        PROGRAMADOR     DESCRIPCION
000420*
000430*      02/03/1998   J.G.            Version inicial (login y
000440*                                   menu de operaciones del
000450*                                   cajero)
000460*      19/11/1999   M.R.            REVISION Y2K en los
000470*                                   contadores de intentos de
000480*                                   PIN (ver BANK08)
000490*      15/06/2004   P.A.            El programa deja de ser el
000500*                                   login del cajero y pasa a
000510*                                   ser el driver batch de
000520*                                   peticiones de transaccion;
000530*                                   se retira toda la logica de
000540*                                   tarjeta/PIN/menu (ver BANK08
000550*                                   para el login por lotes)      AB5190
000560*      22/06/2004   P.A.            Se anade el listado de
000570*                                   peticiones aceptadas y
000580*                                   rechazadas al final del lote  AB5204
000590*
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT TRANREQ-FILE ASSIGN TO TRANREQ
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS IS FS-TRANREQ.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  TRANREQ-FILE
000730     LABEL RECORD STANDARD.
000740 01  TRANREQ-FILE-RECORD.
000750     COPY BANKXFR.
000760     05  FILLER                    PIC X(01).
000770*
000780 WORKING-STORAGE SECTION.
000790 77  FS-TRANREQ                    PIC X(02).
000800*
000802 77  PETICIONES-ACEPTADAS          PIC 9(07)  COMP.
000804 77  PETICIONES-RECHAZADAS         PIC 9(07)  COMP.
000850*
000860 01  WS-LLAMADA-GROUP.
000870     05  WS-SOURCE-ACCOUNT-ID      PIC 9(09).
000872     05  WS-SOURCE-ACCOUNT-ID-R REDEFINES WS-SOURCE-ACCOUNT-ID.
000874         10  WS-SOURCE-ACCOUNT-ID-ALFA PIC X(09).
000880     05  WS-TARGET-ACCOUNT-ID      PIC 9(09).
000882     05  WS-TARGET-ACCOUNT-ID-R REDEFINES WS-TARGET-ACCOUNT-ID.
000884         10  WS-TARGET-ACCOUNT-ID-ALFA PIC X(09).
000890     05  WS-AMOUNT                 PIC S9(09)V99 COMP-3.
000900     05  WS-RESULT-CODE            PIC X(01).
000910         88  WS-RESULT-ACEPTADO    VALUE '1'.
000920         88  WS-RESULT-RECHAZADO   VALUE '0'.
000930     05  WS-REJECT-REASON          PIC X(40).
000980*
000990 01  RPT-LINE-ACEPTADA.
001000     05  FILLER                    PIC X(16)
001010             VALUE 'PETICION OK     '.
001020     05  RPT-ACEPTADA-TIPO         PIC X(08).
001030     05  FILLER                    PIC X(01) VALUE SPACE.
001040     05  FILLER                    PIC X(12)
001050             VALUE 'CUENTA(S) = '.
001060     05  RPT-ACEPTADA-CTA1         PIC ZZZZZZZZ9.
001070     05  FILLER                    PIC X(01) VALUE SPACE.
001080     05  RPT-ACEPTADA-CTA2         PIC ZZZZZZZZ9.
001090     05  FILLER                    PIC X(12).
001100*
001110 01  RPT-LINE-RECHAZADA.
001120     05  FILLER                    PIC X(16)
001130             VALUE 'PETICION RECHAZ.'.
001140     05  RPT-RECHAZADA-TIPO        PIC X(08).
001150     05  FILLER                    PIC X(01) VALUE SPACE.
001160     05  RPT-RECHAZADA-MOTIVO      PIC X(40).
001170     05  FILLER                    PIC X(05).
001180*
001190 PROCEDURE DIVISION.
001200 INICIO.
001210     OPEN INPUT TRANREQ-FILE.
001220     IF FS-TRANREQ NOT = '00'
001230         GO TO PSYS-ERR.
001240
001250     MOVE ZERO TO PETICIONES-ACEPTADAS.
001260     MOVE ZERO TO PETICIONES-RECHAZADAS.
001270     PERFORM IMPRIMIR-CABECERA THRU IMPRIMIR-CABECERA-EXIT.
001280*
001290 LEER-PETICION.
001300     READ TRANREQ-FILE AT END GO TO FIN.
001310
001320     IF TR-IS-DEPOSIT
001330         GO TO DESPACHAR-DEPOSITO.
001340     IF TR-IS-WITHDRAW
001350         GO TO DESPACHAR-RETIRADA.
001360     IF TR-IS-TRANSFER
001370         GO TO DESPACHAR-TRANSFERENCIA.
001380
001390     MOVE SPACES               TO WS-REJECT-REASON.
001400     MOVE 'TIPO DE PETICION DESCONOCIDO' TO WS-REJECT-REASON.
001410     MOVE TR-TYPE               TO RPT-RECHAZADA-TIPO.
001420     GO TO IMPRIMIR-RECHAZO.
001430*
001440 DESPACHAR-DEPOSITO.
001441     MOVE TR-ACCOUNT-ID         TO WS-SOURCE-ACCOUNT-ID.
001442     MOVE TR-AMOUNT             TO WS-AMOUNT.
001443     MOVE TR-TYPE               TO RPT-ACEPTADA-TIPO.
001444     MOVE TR-TYPE               TO RPT-RECHAZADA-TIPO.
001445     IF WS-SOURCE-ACCOUNT-ID-ALFA NOT NUMERIC
001446         MOVE 'CUENTA DE LA PETICION NO ES NUMERICA'
001447                                TO WS-REJECT-REASON
001448         GO TO IMPRIMIR-RECHAZO.
001449     CALL 'BANK05' USING WS-SOURCE-ACCOUNT-ID WS-AMOUNT
001450                         WS-RESULT-CODE WS-REJECT-REASON.
001451     MOVE WS-SOURCE-ACCOUNT-ID  TO RPT-ACEPTADA-CTA1.
001452     MOVE ZERO                  TO RPT-ACEPTADA-CTA2.
001453     GO TO EVALUAR-RESULTADO.
001454*
001460 DESPACHAR-RETIRADA.
001461     MOVE TR-ACCOUNT-ID         TO WS-SOURCE-ACCOUNT-ID.
001462     MOVE TR-AMOUNT             TO WS-AMOUNT.
001463     MOVE TR-TYPE               TO RPT-ACEPTADA-TIPO.
001464     MOVE TR-TYPE               TO RPT-RECHAZADA-TIPO.
001465     IF WS-SOURCE-ACCOUNT-ID-ALFA NOT NUMERIC
001466         MOVE 'CUENTA DE LA PETICION NO ES NUMERICA'
001467                                TO WS-REJECT-REASON
001468         GO TO IMPRIMIR-RECHAZO.
001469     CALL 'BANK04' USING WS-SOURCE-ACCOUNT-ID WS-AMOUNT
001470                         WS-RESULT-CODE WS-REJECT-REASON.
001471     MOVE WS-SOURCE-ACCOUNT-ID  TO RPT-ACEPTADA-CTA1.
001472     MOVE ZERO                  TO RPT-ACEPTADA-CTA2.
001473     GO TO EVALUAR-RESULTADO.
001474*
001480 DESPACHAR-TRANSFERENCIA.
001481     MOVE XFER-SOURCE-ACCOUNT-ID TO WS-SOURCE-ACCOUNT-ID.
001482     MOVE XFER-TARGET-ACCOUNT-ID TO WS-TARGET-ACCOUNT-ID.
001483     MOVE XFER-AMOUNT            TO WS-AMOUNT.
001484     MOVE TR-TYPE               TO RPT-ACEPTADA-TIPO.
001485     MOVE TR-TYPE               TO RPT-RECHAZADA-TIPO.
001486     IF WS-SOURCE-ACCOUNT-ID-ALFA NOT NUMERIC
001487         OR WS-TARGET-ACCOUNT-ID-ALFA NOT NUMERIC
001488         MOVE 'CUENTA DE LA PETICION NO ES NUMERICA'
001489                                TO WS-REJECT-REASON
001490         GO TO IMPRIMIR-RECHAZO.
001491     CALL 'BANK06' USING WS-SOURCE-ACCOUNT-ID WS-TARGET-ACCOUNT-ID
001492                         WS-AMOUNT WS-RESULT-CODE WS-REJECT-REASON.
001493     MOVE WS-SOURCE-ACCOUNT-ID  TO RPT-ACEPTADA-CTA1.
001494     MOVE WS-TARGET-ACCOUNT-ID  TO RPT-ACEPTADA-CTA2.
001495     GO TO EVALUAR-RESULTADO.
001770*
001780 EVALUAR-RESULTADO.
001790     IF WS-RESULT-ACEPTADO
001800         GO TO IMPRIMIR-ACEPTADA.
001810     GO TO IMPRIMIR-RECHAZO.
001820*
001830 IMPRIMIR-ACEPTADA.
001840     ADD 1 TO PETICIONES-ACEPTADAS.
001850     DISPLAY RPT-LINE-ACEPTADA.
001860     GO TO LEER-PETICION.
001870*
001880 IMPRIMIR-RECHAZO.
001890     ADD 1 TO PETICIONES-RECHAZADAS.
001900     MOVE WS-REJECT-REASON TO RPT-RECHAZADA-MOTIVO.
001910     DISPLAY RPT-LINE-RECHAZADA.
001920     GO TO LEER-PETICION.
001930*
001940 IMPRIMIR-CABECERA.
001950     DISPLAY '======================================'.
001960     DISPLAY 'UNIZARBANK - BANK01 - LOTE DE TRANSACCIONES'.
001970     DISPLAY '======================================'.
001980 IMPRIMIR-CABECERA-EXIT.
001990     EXIT.
002000*
002010 PSYS-ERR.
002020     DISPLAY 'BANK01 - HA OCURRIDO UN ERROR DE E/S'.
002030     DISPLAY 'FS-TRANREQ = ' FS-TRANREQ.
002040     GO TO FIN.
002050*
002060 FIN.
002070     CLOSE TRANREQ-FILE.
002080     DISPLAY 'PETICIONES ACEPTADAS  : ' PETICIONES-ACEPTADAS.
002090     DISPLAY 'PETICIONES RECHAZADAS : ' PETICIONES-RECHAZADAS.
002100     STOP RUN.
