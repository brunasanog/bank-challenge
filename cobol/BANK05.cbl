000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    BANK05.
000120 AUTHOR.        J GONZALEZ.
000130 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN.  14/03/1998.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO UNIZARBANK - CONFIDENCIAL.
000170*--------------------------------------------------------------*
000180*                                                              *
000190*      BANK05.CBL                                              *
000200*      UNIZARBANK -- SUBPROGRAMA DE INGRESO EN CUENTA          *
000210*                                                              *
000220*--------------------------------------------------------------*
000230*
000240*    DESCRIPCION
000250*
000260* Subprograma invocado por BANK01 (antes se invocaba desde el
000270* menu del cajero) para aplicar un ingreso sobre ACCMSTR. Recibe
000280* por LINKAGE la cuenta y el importe, valida, y si procede suma
000290* el importe al saldo y anota un TRANSACTION-RECORD de tipo
000300* DEPOSIT en TRANLOG. Devuelve codigo de resultado y, si se
000310* rechaza, el motivo, para que BANK01 lo imprima.
000320*
000330*    HISTORIAL DE CAMBIOS
000340*
000350*      FECHA        PROGRAMADOR     DESCRIPCION
000360*
000370*      14/03/1998   J.G.            Version inicial (pantalla de
000380*                                   ingreso del cajero)
000390*      20/11/1999   M.R.            REVISION Y2K: el saldo y el
000400*                                   importe dejan de partirse en
000410*                                   -ENT/-DEC; se graba en un
000420*                                   solo campo COMP-3 con 2
000430*                                   decimales                    AB4471
000440*      11/02/2002   M.R.            TRAN-DATE se calcula con
000450*                                   ventana de siglo (AA<50 =>
000460*                                   20XX, si no 19XX) en vez de
000470*                                   tomarse de la pantalla
000480*      09/06/2004   P.A.            Se convierte en subprograma
000490*                                   de BANK01; ya no abre la
000500*                                   tarjeta ni pinta pantalla,
000510*                                   recibe la cuenta por LINKAGE   AB5190
000520*
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT ACCMSTR-FILE ASSIGN TO ACCMSTR
000600            ORGANIZATION IS INDEXED
000610            ACCESS MODE IS DYNAMIC
000620            RECORD KEY IS ACCOUNT-ID
000630            ALTERNATE RECORD KEY IS ACCOUNT-USER-ID
000640            FILE STATUS IS FS-ACCMSTR.
000650
000660     SELECT TRANLOG-FILE ASSIGN TO TRANLOG
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS IS FS-TRANLOG.
000690
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  ACCMSTR-FILE
000730     LABEL RECORD STANDARD.
000740 01  ACCMSTR-RECORD.
000750     COPY BANKACC.
000760     05  FILLER                    PIC X(01).
000770*
000780 FD  TRANLOG-FILE
000790     LABEL RECORD STANDARD.
000800 01  TRANLOG-RECORD.
000810     COPY BANKTRN.
000820     05  FILLER                    PIC X(01).
000830*
000840 WORKING-STORAGE SECTION.
000850 77  FS-ACCMSTR                    PIC X(02).
000860 77  FS-TRANLOG                    PIC X(02).
000870*
000880 77  LAST-TRAN-ID                  PIC 9(09)  COMP.
000890*
000900 01  WS-RUN-DATE-GROUP.
000910     05  WS-RUN-YYMMDD             PIC 9(06).
000920     05  WS-RUN-YYMMDD-R REDEFINES WS-RUN-YYMMDD.
000930         10  WS-RUN-YY             PIC 9(02).
000940         10  WS-RUN-MM             PIC 9(02).
000950         10  WS-RUN-DD             PIC 9(02).
000960     05  WS-RUN-CC                 PIC 9(02)  COMP.
000970     05  FILLER                    PIC X(01).
000980*
001080 LINKAGE SECTION.
001090 01  LK-ACCOUNT-ID                 PIC 9(09).
001100 01  LK-AMOUNT                     PIC S9(09)V99 COMP-3.
001110 01  LK-RESULT-CODE                PIC X(01).
001120     88  LK-RESULT-ACEPTADO        VALUE '1'.
001130     88  LK-RESULT-RECHAZADO       VALUE '0'.
001140 01  LK-REJECT-REASON              PIC X(40).
001150*
001160 PROCEDURE DIVISION USING LK-ACCOUNT-ID LK-AMOUNT
001170                          LK-RESULT-CODE LK-REJECT-REASON.
001180 INICIO.
001190     MOVE SPACES TO LK-REJECT-REASON.
001210     GO TO VALIDAR-IMPORTE.
001220*
001230 VALIDAR-IMPORTE.
001240*
001250*    BR-3: EL IMPORTE DEBE SER NUMERICO Y MAYOR QUE CERO
001260*
001270     IF LK-AMOUNT NOT NUMERIC OR LK-AMOUNT NOT > 0
001280         MOVE 'IMPORTE DEBE SER NUMERICO Y MAYOR QUE CERO'
001290                                   TO LK-REJECT-REASON
001300         GO TO RECHAZAR.
001310     GO TO BUSCAR-CUENTA.
001320*
001330 BUSCAR-CUENTA.
001340     OPEN I-O ACCMSTR-FILE.
001350     IF FS-ACCMSTR NOT = '00'
001360         GO TO PSYS-ERR.
001370
001380     MOVE LK-ACCOUNT-ID TO ACCOUNT-ID.
001390     READ ACCMSTR-FILE KEY IS ACCOUNT-ID
001400         INVALID KEY GO TO CUENTA-NO-EXISTE.
001402*
001404*    COMPROBACION DE INTEGRIDAD DEL SALDO LEIDO: SI LOS BYTES
001406*    EMPAQUETADOS NO FORMAN UN NUMERO VALIDO, EL REGISTRO ESTA
001408*    DANADO Y SE TRATA COMO ERROR DE SISTEMA
001410*
001412     IF ACCOUNT-BALANCE-R NOT NUMERIC
001414         CLOSE ACCMSTR-FILE
001416         GO TO PSYS-ERR.
001418     GO TO APLICAR-INGRESO.
001420*
001430 CUENTA-NO-EXISTE.
001440     CLOSE ACCMSTR-FILE.
001450     MOVE 'CUENTA NO EXISTE' TO LK-REJECT-REASON.
001460     GO TO RECHAZAR.
001470*
001480 APLICAR-INGRESO.
001490*
001500*    BR-4: SALDO = SALDO + IMPORTE; SE ANOTA EL DEPOSITO
001510*
001520     COMPUTE ACCOUNT-BALANCE ROUNDED = ACCOUNT-BALANCE + LK-AMOUNT.
001530     REWRITE ACCMSTR-RECORD INVALID KEY GO TO PSYS-ERR.
001540     CLOSE ACCMSTR-FILE.
001550     GO TO GENERAR-TRAN-ID.
001560*
001570 GENERAR-TRAN-ID.
001580*
001590*    EXPLORAMOS TRANLOG PARA HALLAR EL ULTIMO TRAN-ID, IGUAL QUE
001600*    EL CAJERO HALLABA EL ULTIMO MOV-NUM ANTES DE GRABAR
001610*
001620     OPEN INPUT TRANLOG-FILE.
001630     MOVE ZERO TO LAST-TRAN-ID.
001640     IF FS-TRANLOG = '35'
001650         GO TO GEN-TRAN-ID-EMPTY.
001660     IF FS-TRANLOG NOT = '00'
001670         GO TO PSYS-ERR.
001680*
001690 GEN-TRAN-ID-READ.
001700     READ TRANLOG-FILE AT END GO TO GEN-TRAN-ID-FOUND.
001710     IF TRAN-ID > LAST-TRAN-ID
001720         MOVE TRAN-ID TO LAST-TRAN-ID.
001730     GO TO GEN-TRAN-ID-READ.
001740*
001750 GEN-TRAN-ID-FOUND.
001760     CLOSE TRANLOG-FILE.
001770     ADD 1 TO LAST-TRAN-ID.
001780     GO TO CALCULAR-FECHA.
001785*
001787 GEN-TRAN-ID-EMPTY.
001788     ADD 1 TO LAST-TRAN-ID.
001789     GO TO CALCULAR-FECHA.
001790*
001800 CALCULAR-FECHA.
001810     ACCEPT WS-RUN-YYMMDD FROM DATE.
001820     IF WS-RUN-YY < 50
001830         MOVE 20 TO WS-RUN-CC
001840     ELSE
001850         MOVE 19 TO WS-RUN-CC.
001860     GO TO ESCRIBIR-TRANLOG.
001870*
001880 ESCRIBIR-TRANLOG.
001890     OPEN EXTEND TRANLOG-FILE.
001900     IF FS-TRANLOG = '05' OR FS-TRANLOG = '35'
001910         OPEN OUTPUT TRANLOG-FILE.
001920     IF FS-TRANLOG NOT = '00'
001930         GO TO PSYS-ERR.
001940
001950     MOVE LAST-TRAN-ID         TO TRAN-ID.
001960     MOVE LK-ACCOUNT-ID        TO TRAN-ACCOUNT-ID.
001970     MOVE 'DEPOSIT '           TO TRAN-TYPE.
001980     MOVE LK-AMOUNT            TO TRAN-AMOUNT.
001990     COMPUTE TRAN-DATE-CCYY = (WS-RUN-CC * 100) + WS-RUN-YY.
002000     MOVE WS-RUN-MM            TO TRAN-DATE-MM.
002010     MOVE WS-RUN-DD            TO TRAN-DATE-DD.
002012*
002014*    COMPROBACION DE INTEGRIDAD ANTES DE GRABAR: SI LOS TRES
002016*    TROZOS DE LA FECHA NO COMPONEN UN CCYYMMDD NUMERICO, ALGO
002018*    HA IDO MAL AL CALCULARLA Y SE TRATA COMO ERROR DE SISTEMA
002020*
002022     IF TRAN-DATE-N NOT NUMERIC
002024         GO TO PSYS-ERR.

002030     WRITE TRANLOG-RECORD.
002040     CLOSE TRANLOG-FILE.
002050     GO TO ACEPTAR.
002060*
002070 ACEPTAR.
002080     MOVE '1' TO LK-RESULT-CODE.
002090     GO TO FIN-PARRAFO.
002100*
002110 RECHAZAR.
002120     MOVE '0' TO LK-RESULT-CODE.
002130     GO TO FIN-PARRAFO.
002140*
002150 PSYS-ERR.
002160     DISPLAY 'BANK05 - HA OCURRIDO UN ERROR DE E/S'.
002170     DISPLAY 'FS-ACCMSTR = ' FS-ACCMSTR.
002180     DISPLAY 'FS-TRANLOG = ' FS-TRANLOG.
002190     MOVE 'ERROR DE E/S EN BANK05' TO LK-REJECT-REASON.
002200     MOVE '0' TO LK-RESULT-CODE.
002210     GO TO FIN-PARRAFO.
002220*
002230 FIN-PARRAFO.
002240     GOBACK.
