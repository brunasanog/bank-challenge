000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    BANK08.
000120 AUTHOR.        L MARTINEZ.
000130 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN.  27/04/1998.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO UNIZARBANK - CONFIDENCIAL.
000170*--------------------------------------------------------------*
000180*                                                              *
000190*      BANK08.CBL                                              *
000200*      UNIZARBANK -- VALIDACION DE CREDENCIALES POR LOTES      *
000210*                                                              *
000220*--------------------------------------------------------------*
000230*
000240*    DESCRIPCION
000250*
000260* Lee el fichero LOGNREQ, un CPF y una clave por linea, y
000270* comprueba que el CPF tenga formato valido y que el CPF y la
000280* clave coincidan con un registro de USRMSTR. No abre sesion ni
000290* devuelve menu alguno (eso es responsabilidad de la aplicacion
000300* que antes envolvia al cajero, fuera de este lote); solo deja
000310* constancia en el listado de si las credenciales son validas.
000320*
000330* Reaprovecha del antiguo cambio de PIN del cajero la tecnica de
000340* comparar la clave tecleada contra la clave en el maestro; ya
000350* no hay contador de intentos fallidos ni bloqueo de tarjeta,
000360* porque esa logica de reintentos no estaba en el alcance de la
000370* migracion.
000380*
000390*    HISTORIAL DE CAMBIOS
000400*
000410*      FECHA        PROGRAMADOR     DESCRIPCION
000420*
000430*      27/04/1998   J.G.            Version inicial (cambio de
000440*                                   PIN del cajero, con control
000450*                                   de intentos)
000460*      19/11/1999   M.R.            REVISION Y2K: se revisan los
000470*                                   PIC de fecha usados en el
000480*                                   listado de intentos
000490*      18/06/2004   P.A.            El programa deja de cambiar
000500*                                   el PIN y pasa a validar
000510*                                   credenciales por lotes
000520*                                   (CPF + clave contra
000530*                                   USRMSTR); se retira el
000540*                                   control de intentos fallidos  AB5190
000550*
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT LOGNREQ-FILE ASSIGN TO LOGNREQ
000630            ORGANIZATION IS LINE SEQUENTIAL
000640            FILE STATUS IS FS-LOGNREQ.
000650
000660     SELECT USRMSTR-FILE ASSIGN TO USRMSTR
000670            ORGANIZATION IS INDEXED
000680            ACCESS MODE IS DYNAMIC
000690            RECORD KEY IS USER-CPF
000700            ALTERNATE RECORD KEY IS USER-ID
000710            FILE STATUS IS FS-USRMSTR.
000720
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  LOGNREQ-FILE
000760     LABEL RECORD STANDARD.
000770 01  LOGNREQ-RECORD.
000780     05  LOGN-CPF                  PIC X(11).
000790     05  LOGN-CPF-R REDEFINES LOGN-CPF
000800                                   PIC 9(11).
000810     05  LOGN-PASSWORD             PIC X(60).
000820     05  FILLER                    PIC X(20).
000830*
000840 FD  USRMSTR-FILE
000850     LABEL RECORD STANDARD.
000860 01  USRMSTR-RECORD.
000870     COPY BANKUSR.
000880     05  FILLER                    PIC X(01).
000890*
000900 WORKING-STORAGE SECTION.
000910 77  FS-LOGNREQ                    PIC X(02).
000920 77  FS-USRMSTR                    PIC X(02).
000922 77  FS-USRMSTR-R REDEFINES FS-USRMSTR PIC 9(02).
000930*
000940 77  LOGINS-ACEPTADOS              PIC 9(07)  COMP.
000950 77  LOGINS-RECHAZADOS             PIC 9(07)  COMP.
000980*
000990 01  RPT-LINE-LOGIN-OK.
001000     05  FILLER                    PIC X(18)
001010             VALUE 'CREDENCIALES OK   '.
001020     05  RPT-OK-CPF                PIC X(11).
001030     05  FILLER                    PIC X(31).
001040*
001050 01  RPT-LINE-LOGIN-RECHAZADO.
001060     05  FILLER                    PIC X(18)
001070             VALUE 'CREDENCIALES MAL  '.
001080     05  RPT-MAL-CPF               PIC X(11).
001090     05  FILLER                    PIC X(01) VALUE SPACE.
001100     05  RPT-MAL-MOTIVO            PIC X(29).
001110*
001120 PROCEDURE DIVISION.
001130 INICIO.
001140     OPEN INPUT LOGNREQ-FILE.
001150     IF FS-LOGNREQ NOT = '00'
001160         GO TO PSYS-ERR.
001170
001180     MOVE ZERO TO LOGINS-ACEPTADOS.
001190     MOVE ZERO TO LOGINS-RECHAZADOS.
001200     PERFORM IMPRIMIR-CABECERA THRU IMPRIMIR-CABECERA-EXIT.
001210*
001220 LEER-PETICION.
001230     READ LOGNREQ-FILE AT END GO TO FIN.
001240     GO TO VALIDAR-FORMATO-CPF.
001250*
001260 VALIDAR-FORMATO-CPF.
001270*
001280*    BR-15: EL CPF TIENE QUE TENER FORMATO VALIDO ANTES DE
001290*    COMPROBAR LA CLAVE (11 DIGITOS NUMERICOS)
001300*
001310     IF LOGN-CPF-R NOT NUMERIC
001320         MOVE 'FORMATO DE CPF NO VALIDO' TO RPT-MAL-MOTIVO
001330         GO TO RECHAZAR-LOGIN.
001340     GO TO VALIDAR-CREDENCIALES.
001350*
001360 VALIDAR-CREDENCIALES.
001370*
001380*    BR-16: EL CPF Y LA CLAVE TIENEN QUE COINCIDIR CON UN
001390*    REGISTRO DE USRMSTR
001400*
001410     OPEN INPUT USRMSTR-FILE.
001420     IF FS-USRMSTR NOT = '00'
001430         GO TO PSYS-ERR.
001440
001450     MOVE LOGN-CPF TO USER-CPF.
001460     READ USRMSTR-FILE KEY IS USER-CPF
001470         INVALID KEY GO TO CPF-NO-REGISTRADO.
001480
001490     IF USER-PASSWORD NOT = LOGN-PASSWORD
001500         CLOSE USRMSTR-FILE
001510         MOVE 'CLAVE NO COINCIDE' TO RPT-MAL-MOTIVO
001520         GO TO RECHAZAR-LOGIN.
001530
001540     CLOSE USRMSTR-FILE.
001550     GO TO ACEPTAR-LOGIN.
001560*
001570 CPF-NO-REGISTRADO.
001580     CLOSE USRMSTR-FILE.
001590     MOVE 'CPF NO REGISTRADO' TO RPT-MAL-MOTIVO.
001600     GO TO RECHAZAR-LOGIN.
001610*
001620 ACEPTAR-LOGIN.
001630     ADD 1 TO LOGINS-ACEPTADOS.
001640     MOVE LOGN-CPF TO RPT-OK-CPF.
001650     DISPLAY RPT-LINE-LOGIN-OK.
001660     GO TO LEER-PETICION.
001670*
001680 RECHAZAR-LOGIN.
001690     ADD 1 TO LOGINS-RECHAZADOS.
001700     MOVE LOGN-CPF TO RPT-MAL-CPF.
001710     DISPLAY RPT-LINE-LOGIN-RECHAZADO.
001720     GO TO LEER-PETICION.
001730*
001740 IMPRIMIR-CABECERA.
001750     DISPLAY '======================================'.
001760     DISPLAY 'UNIZARBANK - BANK08 - VALIDACION DE LOGIN'.
001770     DISPLAY '======================================'.
001780 IMPRIMIR-CABECERA-EXIT.
001790     EXIT.
001800*
001810 PSYS-ERR.
001820     DISPLAY 'BANK08 - HA OCURRIDO UN ERROR DE E/S'.
001830     DISPLAY 'FS-LOGNREQ = ' FS-LOGNREQ.
001840     DISPLAY 'FS-USRMSTR = ' FS-USRMSTR.
001842     IF FS-USRMSTR-R NUMERIC AND FS-USRMSTR-R > 09
001844         DISPLAY 'CODIGO DE ERROR GRAVE EN USRMSTR - AVISAR A SISTEMAS'.
001850     GO TO FIN.
001860*
001870 FIN.
001880     CLOSE LOGNREQ-FILE.
001890     DISPLAY 'LOGINS ACEPTADOS  : ' LOGINS-ACEPTADOS.
001900     DISPLAY 'LOGINS RECHAZADOS : ' LOGINS-RECHAZADOS.
001910     STOP RUN.
