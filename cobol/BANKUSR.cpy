000100*--------------------------------------------------------------*
000110*                                                              *
000120*      BANKUSR.cpy                                             *
000130*      UnizarBank -- Sistemas de Cajeros                       *
000140*                                                               *
000150*--------------------------------------------------------------*
000160*
000170*    DESCRIPCION
000180*
000190* Layout del registro maestro de clientes (USER-MASTER),
000200* fichero USRMSTR. Un registro por cliente dado de alta.
000210* Clave primaria USER-CPF (DNI/NIF del titular, usado para
000220* comprobar que no se da de alta dos veces al mismo cliente);
000230* clave alternativa USER-ID (identificador interno generado
000240* por BANK00 al dar de alta, usado por el resto de la suite
000250* para enlazar con ACCOUNT-MASTER).
000260*
000270*    HISTORIAL DE CAMBIOS
000280*
000290*      FECHA        PROGRAMADOR     DESCRIPCION
000300*      10/03/1998   J.G.            Version inicial, copybook
000310*                                   creado a partir del layout
000320*                                   que antes iba repetido en
000330*                                   cada programa de alta
000340*      22/11/1999   J.G.            Se anade USER-ACCOUNT-TYPE
000350*                                   para soportar SALARY ademas
000360*                                   de CHECKING/SAVINGS
000370*      14/01/2003   M.R.            Revision Y2K: USER-BIRTH-DATE
000380*                                   pasa a CCYYMMDD de 8 digitos
000390*
000400     05  USER-RECORD.
000410         10  USER-ID                   PIC 9(9).
000420         10  USER-CPF                  PIC X(11).
000430         10  USER-NAME                 PIC X(60).
000440         10  USER-EMAIL                PIC X(60).
000450         10  USER-PHONE                PIC X(11).
000460         10  USER-BIRTH-DATE.
000470             15  USER-BIRTH-CCYY       PIC 9(4).
000480             15  USER-BIRTH-MM         PIC 9(2).
000490             15  USER-BIRTH-DD         PIC 9(2).
000500         10  USER-BIRTH-DATE-N REDEFINES USER-BIRTH-DATE
000510                                   PIC 9(8).
000520         10  USER-ACCOUNT-TYPE         PIC X(8).
000530             88  USER-WANTS-CHECKING   VALUE 'CHECKING'.
000540             88  USER-WANTS-SAVINGS    VALUE 'SAVINGS '.
000550             88  USER-WANTS-SALARY     VALUE 'SALARY  '.
000560         10  USER-PASSWORD             PIC X(60).
000570         10  FILLER                    PIC X(20).
000580*
000590*    RESERVADO PARA CAMPOS FUTUROS (DIRECCION, SUCURSAL, ETC.)
000600*    POR AHORA SIN USO
000610*
